000010*--------------------------------------------------------------*
000020*                                                                *
000030*               @BANNER_START@                                  *
000040*      excbok1.cpy                                              *
000050*      Exchange Order Matching subsystem                        *
000060*                                                                *
000070* Per-RIC open-order book and executed-order book, held in      *
000080* EXCHENG's own working storage for the life of the run unit.   *
000090* A fixed, indexed table is used for each RIC's open and         *
000100* executed queues rather than a variable-length chain, the way  *
000110* this shop lays out any per-key set of rows it has to keep     *
000120* live across a run in working storage.                         *
000130*               @BANNER_END@                                    *
000140*                                                                *
000150*--------------------------------------------------------------*
000160*
000170* Sizing is a shop judgment call: 30 distinct RICs, 300 resting
000180* orders and 300 executed trades per RIC, per run.  If a run
000190* needs more than that it should be split, the same way any
000200* other fixed-table batch program in this shop would be.
000220*
000230* CHANGE ACTIVITY:
000240*    1989-02-11 RPH  TKT#EX-0114  ORIGINAL.
000250*    1989-05-30 RPH  TKT#EX-0151  ADDED EXC4-TOTAL-AMOUNT/
000260*                     EXC4-TOTAL-QUANTITY RUNNING ACCUMULATORS SO
000270*                     3400-GET-AVERAGE-PRICE DOES NOT HAVE TO
000280*                     RE-SCAN THE WHOLE EXECUTED BOOK EVERY CALL.
000290*
000300    05  EXC4-RIC-COUNT                PIC 9(05) COMP VALUE ZERO.
000310    05  EXC4-RIC-ENTRY OCCURS 30 TIMES
000320                        INDEXED BY EXC4-RIC-NDX.
000330        10  EXC4-RIC-CODE             PIC X(12).
000340        10  EXC4-OPEN-COUNT           PIC 9(05) COMP VALUE ZERO.
000350        10  EXC4-EXEC-COUNT           PIC 9(05) COMP VALUE ZERO.
000360*
000370*       RUNNING SUMS BEHIND 3400-GET-AVERAGE-PRICE; SEE BUSINESS
000380*       RULE 4.  KEPT AT COMP-3 PRECISION, NOT DISPLAY, SINCE THE
000390*       AVERAGE-PRICE CALCULATION NEEDS EXACT DECIMAL ARITHMETIC.
000400*
000410        10  EXC4-TOTAL-AMOUNT         PIC S9(13)V9(4) COMP-3
000420                                       VALUE ZERO.
000430        10  EXC4-TOTAL-QUANTITY       PIC S9(09) COMP-3 VALUE ZERO.
000440        10  EXC4-OPEN-BOOK OCCURS 300 TIMES
000450                            INDEXED BY EXC4-OPEN-NDX.
000460            15  EXC4O-ORDER-PRICE     PIC S9(7)V9(4) COMP-3.
000470            15  EXC4O-ORDER-QUANTITY  PIC S9(9) COMP-3.
000480            15  EXC4O-ORDER-TYPE      PIC X(4).
000490            15  EXC4O-USER-ID         PIC X(10).
000500            15  EXC4O-UNIQUE-ID       PIC X(36).
000510*
000520*       EXC4-EXEC-BUY IS THE RESTING ORDER THAT WAS MATCHED;
000530*       EXC4-EXEC-SELL IS THE NEW ORDER THAT TRIGGERED THE
000540*       MATCH (SAME NAMING QUIRK AS EXCTRD1 -- SEE THAT
000550*       COPYBOOK'S HEADER).
000560*
000570        10  EXC4-EXEC-BOOK OCCURS 300 TIMES
000580                            INDEXED BY EXC4-EXEC-NDX.
000590            15  EXC4-EXEC-BUY.
000600                20  EXC4XB-ORDER-PRICE    PIC S9(7)V9(4) COMP-3.
000610                20  EXC4XB-ORDER-QUANTITY PIC S9(9) COMP-3.
000620                20  EXC4XB-ORDER-TYPE     PIC X(4).
000630                20  EXC4XB-USER-ID        PIC X(10).
000640                20  EXC4XB-UNIQUE-ID      PIC X(36).
000650            15  EXC4-EXEC-SELL.
000660                20  EXC4XS-ORDER-PRICE    PIC S9(7)V9(4) COMP-3.
000670                20  EXC4XS-ORDER-QUANTITY PIC S9(9) COMP-3.
000680                20  EXC4XS-ORDER-TYPE     PIC X(4).
000690                20  EXC4XS-USER-ID        PIC X(10).
000700                20  EXC4XS-UNIQUE-ID      PIC X(36).
