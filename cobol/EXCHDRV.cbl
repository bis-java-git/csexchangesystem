000010 IDENTIFICATION DIVISION.
000020******************************************************
000030*  PROGRAM NAME: EXCHDRV  Version 3                  *
000040*                                                     *
000050*  OBJECTIVES OF PROGRAM:                            *
000060*                                                     *
000070*       BATCH DRIVER FOR THE EXCHANGE ORDER MATCHING *
000080*       SUBSYSTEM.  READS ONE ORDER PER RECORD FROM  *
000090*       ORDER-IN, LINKS TO EXCHENG TO ATTEMPT A       *
000100*       MATCH, WRITES EXECUTED TRADES TO EXORDOUT,    *
000110*       AND AT END OF RUN DRIVES THE OPEN-BOOK AND    *
000120*       EXECUTED-BOOK LISTING ON OPNBKOUT.            *
000130*                                                     *
000140******************************************************
000150 PROGRAM-ID.             EXCHDRV.
000160 AUTHOR.                 R P HALVERSEN.
000170     DATE-WRITTEN.       02/11/89.
000180     DATE-COMPILED.      CURRENT-DATE.
000190     INSTALLATION.       MIDSTATE CLEARING CORP - DATA CENTER 2.
000200     SECURITY.           UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000210     REMARKS.
000220        PURPOSE.
000230        THIS PROGRAM IS THE BATCH SHELL FOR THE EXCHANGE ORDER
000240        MATCHING RUN.  IT OWNS NO MATCHING LOGIC ITSELF - THAT IS
000250        ALL IN EXCHENG, WHICH IS LINKED TO ONCE PER INPUT ORDER
000260        AND AGAIN, REPEATEDLY, AT END OF RUN TO WALK THE BOOKS
000270        EXCHENG BUILT UP DURING THE RUN.
000280        INPUT FILE:   ORDER-IN
000290        OUTPUT FILES: EXORDOUT, OPNBKOUT
000300*    SKIP3
000310***************************************************************
000320*     AMENDMENT HISTORY
000330*
000340*      DATE       AUTHOR   TICKET      DESCRIPTION
000350*
000360*      1989-02-11 RPH      EX-0114     ORIGINAL.
000370*      1989-04-22 RPH      EX-0142     ADDED END-OF-RUN OPEN/
000380*                                       EXECUTED BOOK LISTING ON
000390*                                       OPNBKOUT.
000400*      1989-05-30 RPH      EX-0151     ADDED AVERAGE-PRICE LINE
000410*                                       TO THE END-OF-RUN LISTING.
000420*      1991-08-14 DLW      EX-0203     ADDED THE ORDERS-REJECTED
000430*                                       COUNT TO THE RUN SUMMARY
000440*                                       DISPLAY (TABLE-OVERFLOW
000450*                                       WAS BEING SILENTLY EATEN).
000460*      1998-12-09 CMK      EX-0401     Y2K - RUN-DATE ON THE
000470*                                       REPORT TITLE LINE IS NOW
000480*                                       WINDOWED TO A FOUR-DIGIT
000490*                                       CENTURY (50-99 = 19XX,
000500*                                       00-49 = 20XX).
000510*      2003-07-15 TJQ      EX-0455     NO FUNCTIONAL CHANGE - KEPT
000520*                                       IN STEP WITH EXCHENG'S
000530*                                       UPSI-0 TRACE SWITCH.
000540*
000550***************************************************************
000560*    SKIP2
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.        IBM-370.
000600 OBJECT-COMPUTER.        IBM-370.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     UPSI-0 ON STATUS IS EXC-TRACE-SWITCH-ON
000640            OFF STATUS IS EXC-TRACE-SWITCH-OFF
000650     CLASS EXC-RIC-CLASS IS 'A' THRU 'Z', '0' THRU '9'.
000660*    EJECT
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT ORDER-IN
000700                 ASSIGN TO ORDERIN
000710                 ORGANIZATION IS LINE SEQUENTIAL
000720                 FILE STATUS IS ORDER-IN-STATUS.
000730     SELECT EXORDOUT
000740                 ASSIGN TO EXORDOUT
000750                 ORGANIZATION IS LINE SEQUENTIAL
000760                 FILE STATUS IS EXORDOUT-STATUS.
000770     SELECT OPNBKOUT
000780                 ASSIGN TO OPNBKOUT
000790                 ORGANIZATION IS LINE SEQUENTIAL
000800                 FILE STATUS IS OPNBKOUT-STATUS.
000810*    EJECT
000820 DATA DIVISION.
000830 FILE SECTION.
000840*
000850***************************************************************
000860*  FILE DEFINITION BLOCK
000870***************************************************************
000880 FD  ORDER-IN
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     DATA RECORD IS ORD-IN-RECORD.
000920 01  ORD-IN-RECORD.
000930     COPY EXCORD1.
000940*
000950 FD  EXORDOUT
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     DATA RECORD IS EXORDOUT-RECORD.
000990 01  EXORDOUT-RECORD.
001000     COPY EXCTRD1.
001010*
001020 FD  OPNBKOUT
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     DATA RECORD IS OPNBKOUT-RECORD.
001060 01  OPNBKOUT-RECORD              PIC X(132).
001070*    EJECT
001080 WORKING-STORAGE SECTION.
001090*
001093*    STANDALONE COUNTER - LINES ACTUALLY WRITTEN TO OPNBKOUT,
001094*    DISPLAYED AT 9999-STOP-RUN NEXT TO THE ORDER COUNTS.
001095 77  WS-OPNBKOUT-LINES         PIC 9(07) COMP VALUE ZERO.
001096*
001100***************************************************************
001110*  DATE SYSTEM DATE (FOUR DIGIT YEAR - WINDOWED, SEE EX-0401)
001120***************************************************************
001130 01  WS-TODAY-RAW.
001140     05  WS-TODAY-RAW-YY           PIC 9(02).
001150     05  WS-TODAY-RAW-MM           PIC 9(02).
001160     05  WS-TODAY-RAW-DD           PIC 9(02).
001170     05  FILLER                    PIC X(02) VALUE SPACES.
001180*
001190 01  WS-TODAY-DATE.
001200     05  WS-TODAY-CCYY             PIC 9(04).
001210     05  WS-TODAY-MM               PIC 9(02).
001220     05  WS-TODAY-DD               PIC 9(02).
001230 01  WS-TODAY-COMP REDEFINES WS-TODAY-DATE
001240                              PIC 9(08) COMP-3.
001250*
001260***************************************************************
001270*  FILE STATUS BYTES
001280***************************************************************
001290 01  WS-FILE-STATUSES.
001300     05  ORDER-IN-STATUS           PIC X(02) VALUE '00'.
001310     05  EXORDOUT-STATUS           PIC X(02) VALUE '00'.
001320     05  OPNBKOUT-STATUS           PIC X(02) VALUE '00'.
001330     05  FILLER                    PIC X(02) VALUE SPACES.
001340*
001350***************************************************************
001360*  RUN SWITCHES
001370***************************************************************
001380 01  WS-RUN-SWITCHES.
001390     05  WS-EOF-SWITCH             PIC X(01) VALUE 'N'.
001400         88  EXC-EOF-ORDER-IN              VALUE 'Y'.
001410     05  FILLER                    PIC X(01) VALUE SPACE.
001420*
001430***************************************************************
001440*  RUN COUNTERS - ALL COMP PER SHOP STANDARD FOR ACCUMULATORS
001450***************************************************************
001460 01  WS-RUN-COUNTERS.
001470     05  WS-ORDERS-READ            PIC 9(07) COMP VALUE ZERO.
001480     05  WS-ORDERS-MATCHED         PIC 9(07) COMP VALUE ZERO.
001490     05  WS-ORDERS-UNMATCHED       PIC 9(07) COMP VALUE ZERO.
001500     05  WS-ORDERS-REJECTED        PIC 9(07) COMP VALUE ZERO.
001510     05  WS-RIC-TOTAL              PIC 9(05) COMP VALUE ZERO.
001520     05  WS-OPEN-TOTAL             PIC 9(05) COMP VALUE ZERO.
001530     05  WS-EXEC-TOTAL             PIC 9(05) COMP VALUE ZERO.
001540     05  WS-RIC-NDX-DRV            PIC 9(05) COMP VALUE ZERO.
001550     05  WS-ENTRY-NDX-DRV          PIC 9(05) COMP VALUE ZERO.
001560     05  FILLER                    PIC X(01) VALUE SPACE.
001570*
001580***************************************************************
001590*  COMMAREA PASSED TO EXCHENG ON EVERY CALL - SEE EXCLNK1
001600***************************************************************
001610 01  WS-COMM-AREA.
001620     COPY EXCLNK1.
001630*
001640***************************************************************
001650*  END-OF-RUN REPORT LINES WRITTEN TO OPNBKOUT
001660***************************************************************
001670 01  WS-RPT-TITLE-LINE.
001680     05  FILLER                    PIC X(20)
001690             VALUE 'EXCHANGE ORDER BOOK '.
001700     05  FILLER                    PIC X(20)
001710             VALUE 'END-OF-RUN LISTING  '.
001720     05  FILLER                    PIC X(09) VALUE 'RUN DATE '.
001730     05  WS-RPT-TITLE-CCYY         PIC 9(04).
001740     05  FILLER                    PIC X(01) VALUE '-'.
001750     05  WS-RPT-TITLE-MM           PIC 9(02).
001760     05  FILLER                    PIC X(01) VALUE '-'.
001770     05  WS-RPT-TITLE-DD           PIC 9(02).
001780     05  FILLER                    PIC X(73) VALUE SPACES.
001790*
001800 01  WS-RPT-RIC-LINE.
001810     05  FILLER                    PIC X(06) VALUE 'RIC = '.
001820     05  WS-RPT-RIC-CODE           PIC X(12).
001830     05  FILLER                    PIC X(04) VALUE SPACE.
001840     05  FILLER                    PIC X(11) VALUE 'OPEN QTY = '.
001850     05  WS-RPT-RIC-OPEN-CNT       PIC ZZZZ9.
001860     05  FILLER                    PIC X(04) VALUE SPACE.
001870     05  FILLER                    PIC X(11) VALUE 'EXEC QTY = '.
001880     05  WS-RPT-RIC-EXEC-CNT       PIC ZZZZ9.
001890     05  FILLER                    PIC X(079) VALUE SPACES.
001900*
001910 01  WS-RPT-OPEN-LINE.
001920     05  FILLER                    PIC X(04) VALUE '   -'.
001930     05  WS-RPT-OPEN-TYPE          PIC X(04).
001940     05  FILLER                    PIC X(01) VALUE SPACE.
001950     05  WS-RPT-OPEN-PRICE-ED      PIC ZZZZZZ9.9999-.
001960     05  FILLER                    PIC X(01) VALUE SPACE.
001970     05  WS-RPT-OPEN-QTY           PIC -9(9).
001980     05  FILLER                    PIC X(01) VALUE SPACE.
001990     05  WS-RPT-OPEN-USER          PIC X(10).
002000     05  FILLER                    PIC X(01) VALUE SPACE.
002010     05  WS-RPT-OPEN-UNIQUE        PIC X(36).
002020     05  FILLER                    PIC X(48) VALUE SPACES.
002030*
002040 01  WS-RPT-EXEC-LINE.
002050     05  FILLER                    PIC X(04) VALUE '   *'.
002060     05  WS-RPT-EXEC-TYPE          PIC X(04).
002070     05  FILLER                    PIC X(01) VALUE SPACE.
002080     05  WS-RPT-EXEC-PRICE         PIC ZZZZZZ9.9999-.
002090     05  FILLER                    PIC X(01) VALUE SPACE.
002100     05  WS-RPT-EXEC-QTY           PIC -9(9).
002110     05  FILLER                    PIC X(01) VALUE SPACE.
002120     05  WS-RPT-EXEC-USER          PIC X(10).
002130     05  FILLER                    PIC X(01) VALUE SPACE.
002140     05  WS-RPT-EXEC-UNIQUE        PIC X(36).
002150     05  FILLER                    PIC X(48) VALUE SPACES.
002160*
002170 01  WS-RPT-AVG-LINE.
002180     05  FILLER                    PIC X(20)
002190             VALUE '   AVERAGE PRICE = '.
002200     05  WS-RPT-AVG-PRICE          PIC ZZZZZZ9.9999-.
002210     05  FILLER                    PIC X(105) VALUE SPACES.
002220*
002230 01  WS-RPT-NONE-LINE.
002240     05  FILLER                    PIC X(28)
002250             VALUE '   NO TRADES FOR THIS RIC   '.
002260     05  FILLER                    PIC X(104) VALUE SPACES.
002270*
002280 PROCEDURE DIVISION.
002290*
002300 0000-MAIN-LOGIC.
002310     PERFORM 0100-INITIALIZATION.
002320     PERFORM 0900-READ-ORDER-IN.
002330     PERFORM 1000-PROCESS-ONE-ORDER
002340         THRU 1000-EXIT
002350             UNTIL EXC-EOF-ORDER-IN.
002360     PERFORM 5000-END-OF-RUN-REPORTS
002370         THRU 5000-EXIT.
002380     PERFORM 8000-CLOSE-FILES.
002390     PERFORM 9999-STOP-RUN.
002400*
002410***************************************************************
002420*  GET THE SYSTEM DATE AND OPEN THE FILES
002430***************************************************************
002440 0100-INITIALIZATION.
002450     ACCEPT WS-TODAY-RAW FROM DATE.
002460     IF WS-TODAY-RAW-YY < 50
002470         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-RAW-YY
002480     ELSE
002490         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-RAW-YY
002500     END-IF.
002510     MOVE WS-TODAY-RAW-MM TO WS-TODAY-MM.
002520     MOVE WS-TODAY-RAW-DD TO WS-TODAY-DD.
002530     OPEN INPUT ORDER-IN.
002540     DISPLAY 'EXCHDRV - FILE STATUS ON ORDER-IN OPEN  = '
002550             ORDER-IN-STATUS.
002560     OPEN OUTPUT EXORDOUT.
002570     DISPLAY 'EXCHDRV - FILE STATUS ON EXORDOUT OPEN  = '
002580             EXORDOUT-STATUS.
002590     OPEN OUTPUT OPNBKOUT.
002600     DISPLAY 'EXCHDRV - FILE STATUS ON OPNBKOUT OPEN  = '
002610             OPNBKOUT-STATUS.
002620*
002630***************************************************************
002640*  READ ONE ORDER RECORD
002650***************************************************************
002660 0900-READ-ORDER-IN.
002670     READ ORDER-IN
002680         AT END
002690             MOVE 'Y' TO WS-EOF-SWITCH
002700     END-READ.
002710*
002720***************************************************************
002730*  BATCH FLOW STEPS 1-2 - HAND ONE ORDER TO EXCHENG AND FILE
002740*  THE RESULT.  IMPLEMENTS BUSINESS RULE 5 (NO-MATCH IS AN
002750*  EXPECTED, NON-FATAL OUTCOME).
002760***************************************************************
002770 1000-PROCESS-ONE-ORDER.
002780     ADD 1 TO WS-ORDERS-READ.
002790     SET EXC3-FN-ADD-ORDER TO TRUE.
002800     MOVE EXC1-RIC-CODE            TO EXC3N-RIC-CODE.
002810     MOVE EXC1-ORDER-PRICE         TO EXC3N-ORDER-PRICE.
002820     MOVE EXC1-ORDER-QUANTITY      TO EXC3N-ORDER-QUANTITY.
002830     MOVE EXC1-ORDER-TYPE          TO EXC3N-ORDER-TYPE.
002840     MOVE EXC1-USER-ID             TO EXC3N-USER-ID.
002850     MOVE EXC1-UNIQUE-ID           TO EXC3N-UNIQUE-ID.
002860     CALL 'EXCHENG' USING WS-COMM-AREA.
002870     EVALUATE TRUE
002880         WHEN EXC3-MATCH-WAS-FOUND
002890             ADD 1 TO WS-ORDERS-MATCHED
002900             PERFORM 1100-WRITE-EXECUTED-TRADE
002910         WHEN EXC3-NO-MATCH-FOUND
002920             ADD 1 TO WS-ORDERS-UNMATCHED
002930         WHEN EXC3-TABLE-OVERFLOW
002940             ADD 1 TO WS-ORDERS-REJECTED
002950             DISPLAY 'EXCHDRV - RIC TABLE FULL, ORDER REJECTED - '
002960                     EXC1-RIC-CODE
002970         WHEN OTHER
002980             DISPLAY 'EXCHDRV - UNEXPECTED RETURN CODE FROM EXCHENG'
002990     END-EVALUATE.
003000     PERFORM 0900-READ-ORDER-IN.
003010 1000-EXIT.
003020     EXIT.
003030*
003040***************************************************************
003050*  BATCH FLOW STEP 2E - WRITE ONE EXECUTED-TRADE RECORD TO
003060*  EXORDOUT.  FIELD NAMING FOLLOWS EXCTRD1 - SEE ITS HEADER.
003070***************************************************************
003080 1100-WRITE-EXECUTED-TRADE.
003090     MOVE EXC3BB-RIC-CODE          TO EXC2B-RIC-CODE.
003100     MOVE EXC3BB-ORDER-PRICE       TO EXC2B-ORDER-PRICE.
003110     MOVE EXC3BB-ORDER-QUANTITY    TO EXC2B-ORDER-QUANTITY.
003120     MOVE EXC3BB-ORDER-TYPE        TO EXC2B-ORDER-TYPE.
003130     MOVE EXC3BB-USER-ID           TO EXC2B-USER-ID.
003140     MOVE EXC3BB-UNIQUE-ID         TO EXC2B-UNIQUE-ID.
003150     MOVE EXC3SS-RIC-CODE          TO EXC2S-RIC-CODE.
003160     MOVE EXC3SS-ORDER-PRICE       TO EXC2S-ORDER-PRICE.
003170     MOVE EXC3SS-ORDER-QUANTITY    TO EXC2S-ORDER-QUANTITY.
003180     MOVE EXC3SS-ORDER-TYPE        TO EXC2S-ORDER-TYPE.
003190     MOVE EXC3SS-USER-ID           TO EXC2S-USER-ID.
003200     MOVE EXC3SS-UNIQUE-ID         TO EXC2S-UNIQUE-ID.
003210     WRITE EXORDOUT-RECORD.
003220*
003230***************************************************************
003240*  BATCH FLOW STEP 3 - WALK EVERY RIC EXCHENG BUILT UP DURING
003250*  THE RUN AND LIST ITS OPEN BOOK, ITS EXECUTED BOOK, AND ITS
003260*  AVERAGE EXECUTION PRICE.
003270***************************************************************
003280 5000-END-OF-RUN-REPORTS.
003290     MOVE WS-TODAY-CCYY TO WS-RPT-TITLE-CCYY.
003300     MOVE WS-TODAY-MM   TO WS-RPT-TITLE-MM.
003310     MOVE WS-TODAY-DD   TO WS-RPT-TITLE-DD.
003320     WRITE OPNBKOUT-RECORD FROM WS-RPT-TITLE-LINE.
003322     ADD 1 TO WS-OPNBKOUT-LINES.
003330     SET EXC3-FN-GET-RIC-COUNT TO TRUE.
003340     CALL 'EXCHENG' USING WS-COMM-AREA.
003350     MOVE EXC3-COUNT-RETURNED TO WS-RIC-TOTAL.
003360     PERFORM 5100-REPORT-ONE-RIC
003370         VARYING WS-RIC-NDX-DRV FROM 1 BY 1
003380             UNTIL WS-RIC-NDX-DRV > WS-RIC-TOTAL.
003390 5000-EXIT.
003400     EXIT.
003410*
003420 5100-REPORT-ONE-RIC.
003430     SET EXC3-FN-GET-RIC-ENTRY TO TRUE.
003440     MOVE WS-RIC-NDX-DRV TO EXC3-INDEX-SELECT.
003450     CALL 'EXCHENG' USING WS-COMM-AREA.
003460     SET EXC3-FN-GET-OPEN-COUNT TO TRUE.
003470     CALL 'EXCHENG' USING WS-COMM-AREA.
003480     MOVE EXC3-COUNT-RETURNED TO WS-OPEN-TOTAL.
003490     SET EXC3-FN-GET-EXEC-COUNT TO TRUE.
003500     CALL 'EXCHENG' USING WS-COMM-AREA.
003510     MOVE EXC3-COUNT-RETURNED TO WS-EXEC-TOTAL.
003520     MOVE EXC3-RIC-SELECT      TO WS-RPT-RIC-CODE.
003530     MOVE WS-OPEN-TOTAL        TO WS-RPT-RIC-OPEN-CNT.
003540     MOVE WS-EXEC-TOTAL        TO WS-RPT-RIC-EXEC-CNT.
003550     WRITE OPNBKOUT-RECORD FROM WS-RPT-RIC-LINE.
003552     ADD 1 TO WS-OPNBKOUT-LINES.
003560     PERFORM 5110-REPORT-OPEN-ENTRY
003570         VARYING WS-ENTRY-NDX-DRV FROM 1 BY 1
003580             UNTIL WS-ENTRY-NDX-DRV > WS-OPEN-TOTAL.
003590     PERFORM 5120-REPORT-EXEC-ENTRY
003600         VARYING WS-ENTRY-NDX-DRV FROM 1 BY 1
003610             UNTIL WS-ENTRY-NDX-DRV > WS-EXEC-TOTAL.
003620     IF WS-EXEC-TOTAL > ZERO
003630         PERFORM 5130-REPORT-AVERAGE-PRICE
003640     ELSE
003650         WRITE OPNBKOUT-RECORD FROM WS-RPT-NONE-LINE
003655         ADD 1 TO WS-OPNBKOUT-LINES
003660     END-IF.
003670*
003680***************************************************************
003690*  BATCH FLOW STEP 3, FIRST BULLET - ONE OPEN-BOOK ENTRY.
003700***************************************************************
003710 5110-REPORT-OPEN-ENTRY.
003720     SET EXC3-FN-GET-OPEN-ENTRY TO TRUE.
003730     MOVE WS-ENTRY-NDX-DRV TO EXC3-INDEX-SELECT.
003740     CALL 'EXCHENG' USING WS-COMM-AREA.
003750     MOVE EXC3L-ORDER-TYPE     TO WS-RPT-OPEN-TYPE.
003760     MOVE EXC3L-ORDER-PRICE    TO WS-RPT-OPEN-PRICE-ED.
003770     MOVE EXC3L-ORDER-QUANTITY TO WS-RPT-OPEN-QTY.
003780     MOVE EXC3L-USER-ID        TO WS-RPT-OPEN-USER.
003790     MOVE EXC3L-UNIQUE-ID      TO WS-RPT-OPEN-UNIQUE.
003800     WRITE OPNBKOUT-RECORD FROM WS-RPT-OPEN-LINE.
003805     ADD 1 TO WS-OPNBKOUT-LINES.
003810*
003820***************************************************************
003830*  BATCH FLOW STEP 3, SECOND BULLET - ONE EXECUTED-BOOK ENTRY,
003840*  NEW-ORDER HALF ONLY (SEE EXCTRD1 HEADER).
003850***************************************************************
003860 5120-REPORT-EXEC-ENTRY.
003870     SET EXC3-FN-GET-EXEC-ENTRY TO TRUE.
003880     MOVE WS-ENTRY-NDX-DRV TO EXC3-INDEX-SELECT.
003890     CALL 'EXCHENG' USING WS-COMM-AREA.
003900     MOVE EXC3L-ORDER-TYPE     TO WS-RPT-EXEC-TYPE.
003910     MOVE EXC3L-ORDER-PRICE    TO WS-RPT-EXEC-PRICE.
003920     MOVE EXC3L-ORDER-QUANTITY TO WS-RPT-EXEC-QTY.
003930     MOVE EXC3L-USER-ID        TO WS-RPT-EXEC-USER.
003940     MOVE EXC3L-UNIQUE-ID      TO WS-RPT-EXEC-UNIQUE.
003950     WRITE OPNBKOUT-RECORD FROM WS-RPT-EXEC-LINE.
003955     ADD 1 TO WS-OPNBKOUT-LINES.
003960*
003970***************************************************************
003980*  BATCH FLOW STEP 3, THIRD BULLET - BUSINESS RULE 4.
003990***************************************************************
004000 5130-REPORT-AVERAGE-PRICE.
004010     SET EXC3-FN-GET-AVERAGE-PRICE TO TRUE.
004020     CALL 'EXCHENG' USING WS-COMM-AREA.
004030     IF EXC3-NO-TRADES-FOR-RIC
004040         WRITE OPNBKOUT-RECORD FROM WS-RPT-NONE-LINE
004045         ADD 1 TO WS-OPNBKOUT-LINES
004050     ELSE
004060         MOVE EXC3-AVERAGE-PRICE TO WS-RPT-AVG-PRICE
004070         WRITE OPNBKOUT-RECORD FROM WS-RPT-AVG-LINE
004075         ADD 1 TO WS-OPNBKOUT-LINES
004080     END-IF.
004090*
004100***************************************************************
004110*  CLOSE THE FILES
004120***************************************************************
004130 8000-CLOSE-FILES.
004140     CLOSE ORDER-IN.
004150     CLOSE EXORDOUT.
004160     CLOSE OPNBKOUT.
004170*
004180***************************************************************
004190*  RUN SUMMARY AND STOP RUN - EX-0203 ADDED THE REJECTED COUNT
004200*  AFTER TABLE-OVERFLOW REJECTIONS WERE FOUND TO BE GOING
004210*  UNREPORTED ON A HEAVY RUN.
004220***************************************************************
004230 9999-STOP-RUN.
004240     DISPLAY 'EXCHDRV - ORDERS READ       = ' WS-ORDERS-READ.
004250     DISPLAY 'EXCHDRV - ORDERS MATCHED    = ' WS-ORDERS-MATCHED.
004260     DISPLAY 'EXCHDRV - ORDERS UNMATCHED  = ' WS-ORDERS-UNMATCHED.
004270     DISPLAY 'EXCHDRV - ORDERS REJECTED   = ' WS-ORDERS-REJECTED.
004275     DISPLAY 'EXCHDRV - OPNBKOUT LINES    = ' WS-OPNBKOUT-LINES.
004280     STOP RUN.
