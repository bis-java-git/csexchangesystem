000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXCHENG.
000030 AUTHOR.       R P HALVERSEN.
000040 INSTALLATION. MIDSTATE CLEARING CORP - DATA CENTER 2.
000050 DATE-WRITTEN. FEBRUARY 1989.
000060 DATE-COMPILED.
000070 SECURITY.     UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*-------------------------------------------------------------*
000100*                                                               *
000110*               @BANNER_START@                                 *
000120*      excheng.cbl                                             *
000130*      Exchange Order Matching subsystem                       *
000140*                                                                *
000150* Order matching engine - LINKed to by EXCHDRV once per order  *
000160* and once per end-of-run reporting request.                   *
000170*               @BANNER_END@                                   *
000180*                                                                *
000190*-------------------------------------------------------------*
000200*
000210***************************************************************
000220*
000230*    DESCRIPTION
000240*
000250* This module owns the open-order book and the executed-order
000260* book for every RIC seen in the current run.  It is designed to
000270* be CALLed by EXCHDRV so that other drivers (an intra-day feed,
000280* a re-run utility) could use the same matching logic without
000290* duplicating it, the same way NACT02 is LINKed to by more than
000300* one front end.
000310*
000320* Processing is dispatched on EXC3-FUNCTION-CODE in the passed
000330* commarea.  Function AO adds one order and attempts to match
000340* it; the RC/RE/OC/OE/XC/XE/AP functions are read-only reporting
000350* queries used by EXCHDRV at end of run.
000360*
000370* Because this module keeps EXC4-RIC-ENTRY (COPY EXCBOK1) in its
000380* own WORKING-STORAGE rather than in the LINKAGE SECTION, the
000390* open/executed books persist across CALLs for the life of the
000400* run unit, the same way any WORKING-STORAGE table in a module
000410* held resident across a batch step keeps its per-RIC queues alive.
000420*
000430***************************************************************
000440*     AMENDMENT HISTORY
000450*
000460*      DATE       AUTHOR   TICKET      DESCRIPTION
000470*
000480*      1989-02-11 RPH      EX-0114     ORIGINAL - FUNCTION AO,
000490*                                       PRICE-PRIORITY MATCHING.
000500*      1989-04-22 RPH      EX-0142     ADDED RC/RE/OC/OE/XC/XE/AP
000510*                                       REPORTING FUNCTIONS.
000520*      1989-05-30 RPH      EX-0151     ADDED RUNNING ACCUMULATORS
000530*                                       FOR AVERAGE PRICE.
000540*      1994-11-02 DLW      EX-0288     CORRECTED TABLE-OVERFLOW
000550*                                       RETURN CODE ON A 31ST RIC.
000560*      1998-12-09 CMK      EX-0401     Y2K - EXC1-TICKET-CCYY IS
000570*                                       NOW FOUR DIGITS THROUGHOUT;
000580*                                       NO WINDOWING LOGIC ADDED
000590*                                       SINCE THE FIELD WAS ALREADY
000600*                                       FOUR-DIGIT ON THIS MODULE.
000610*      2003-07-15 TJQ      EX-0455     DISPLAY DIAGNOSTICS NOW
000620*                                       GATED BY UPSI-0 INSTEAD OF
000630*                                       ALWAYS-ON.
000640*
000650***************************************************************
000660*     COPYBOOKS
000670*
000680*     EXCLNK1 - Commarea passed from EXCHDRV (LINKAGE SECTION).
000690*     EXCBOK1 - Per-RIC open/executed order book (WORKING-STORAGE).
000700*
000710***************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-370.
000750 OBJECT-COMPUTER. IBM-370.
000760 SPECIAL-NAMES.
000770     UPSI-0 ON STATUS IS EXC-TRACE-SWITCH-ON
000780            OFF STATUS IS EXC-TRACE-SWITCH-OFF.
000790*
000800 DATA DIVISION.
000810 WORKING-STORAGE SECTION.
000820*
000821*    STANDALONE COUNTER - CALLS SERVICED SINCE THIS RUN UNIT
000822*    LOADED EXCHENG; TRACED AT 0000-MAIN-LINE WHEN UPSI-0 IS ON.
000823 77  WS-CALL-COUNT             PIC 9(07) COMP VALUE ZERO.
000824*
000830 01  WS-DEBUG-DETAILS.
000840     05  FILLER                    PIC X(32)
000850             VALUE 'EXCHENG------WORKING STORAGE  '.
000860     05  WS-EYE-CATCHER            PIC X(08) VALUE 'EXCHENG1'.
000870     05  FILLER                    PIC X(01) VALUE SPACE.
000880*
000890*    WS-TODAY-COMP IS THE PACKED VIEW OF TODAY'S DATE USED WHEN
000900*    A TICKET NUMBER'S DATE PORTION IS VALIDATED; WS-TODAY-DISP
000910*    IS THE DISPLAY VIEW USED WHEN IT IS TRACED WITH DISPLAY.
000920*
000930 01  WS-TODAY-DATE.
000940     05  WS-TODAY-CCYY             PIC 9(04).
000950     05  WS-TODAY-MM               PIC 9(02).
000960     05  WS-TODAY-DD               PIC 9(02).
000970 01  WS-TODAY-COMP REDEFINES WS-TODAY-DATE
000980                              PIC 9(08) COMP-3.
000990*
001000 01  WS-WORK-SWITCHES.
001010     05  WS-QTY-INVARIANT-SWITCH   PIC X(01) VALUE 'Y'.
001020         88  WS-QTY-INVARIANT-OK           VALUE 'Y'.
001030         88  WS-QTY-INVARIANT-BAD          VALUE 'N'.
001040     05  WS-MATCH-SWITCH           PIC X(01) VALUE 'N'.
001050         88  WS-A-MATCH-WAS-FOUND          VALUE 'Y'.
001060     05  WS-RIC-FOUND-SWITCH       PIC X(01) VALUE 'N'.
001070         88  WS-RIC-WAS-FOUND              VALUE 'Y'.
001080*
001090 01  WS-WORK-COUNTERS.
001100     05  WS-CANDIDATE-COUNT        PIC 9(05) COMP VALUE ZERO.
001110     05  WS-BEST-MATCH-NDX         PIC 9(05) COMP VALUE ZERO.
001120     05  WS-NEW-ORDER-NDX          PIC 9(05) COMP VALUE ZERO.
001130     05  WS-RUNNING-LAST-PRICE     PIC S9(7)V9(4) COMP-3 VALUE ZERO.
001140     05  WS-CANDIDATE-TYPE         PIC X(04).
001142     05  WS-ABS-QUANTITY           PIC S9(9) COMP-3 VALUE ZERO.
001150*
001160*    WS-RETURN-CODE-NUM/WS-RETURN-CODE-X ARE TWO VIEWS OF THE
001170*    SAME BYTE, USED WHEN THE RETURN CODE HAS TO BE TRACED IN A
001180*    DISPLAY STATEMENT NEXT TO A PRINTABLE TAG.
001190*
001200 01  WS-RETURN-CODE-NUM            PIC 9(02) COMP VALUE ZERO.
001210 01  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE-NUM
001220                              PIC X(01).
001230*
001240 01  WS-TRACE-LINE.
001250     05  FILLER                    PIC X(10) VALUE 'EXCHENG - '.
001260     05  WS-TRACE-TEXT             PIC X(60) VALUE SPACES.
001270*
001275 01  WS-RIC-TABLE.
001280     COPY EXCBOK1.
001285     05  FILLER                    PIC X(01) VALUE SPACE.
001290*
001300 LINKAGE SECTION.
001310 01  EXC3-COMM-AREA.
001320     COPY EXCLNK1.
001330*
001340 PROCEDURE DIVISION USING EXC3-COMM-AREA.
001350*
001360 0000-MAIN-LINE.
001365     ADD 1 TO WS-CALL-COUNT.
001370     SET EXC3-NORMAL TO TRUE.
001380     SET EXC3-MATCH-WAS-NOT-FOUND TO TRUE.
001390     EVALUATE TRUE
001400         WHEN EXC3-FN-ADD-ORDER
001410             PERFORM 1000-ADD-ORDER-REQUEST
001420                 THRU 1000-EXIT
001430         WHEN EXC3-FN-GET-RIC-COUNT
001440             PERFORM 3000-GET-RIC-COUNT
001450         WHEN EXC3-FN-GET-RIC-ENTRY
001460             PERFORM 3100-GET-RIC-ENTRY
001470         WHEN EXC3-FN-GET-OPEN-COUNT
001480             PERFORM 3200-GET-OPEN-COUNT
001490         WHEN EXC3-FN-GET-OPEN-ENTRY
001500             PERFORM 3210-GET-OPEN-ENTRY
001510         WHEN EXC3-FN-GET-EXEC-COUNT
001520             PERFORM 3300-GET-EXEC-COUNT
001530         WHEN EXC3-FN-GET-EXEC-ENTRY
001540             PERFORM 3310-GET-EXEC-ENTRY
001550         WHEN EXC3-FN-GET-AVERAGE-PRICE
001560             PERFORM 3400-GET-AVERAGE-PRICE
001570         WHEN OTHER
001580             SET EXC3-RIC-NOT-FOUND TO TRUE
001590     END-EVALUATE.
001595     IF EXC-TRACE-SWITCH-ON
001596         DISPLAY 'EXCHENG - CALLS SERVICED = ' WS-CALL-COUNT
001597     END-IF.
001600     GOBACK.
001610*
001620***************************************************************
001630*    FUNCTION AO - ADD ONE NEW ORDER AND ATTEMPT TO MATCH IT.
001640*    IMPLEMENTS BATCH FLOW STEPS 1-2 AND BUSINESS RULES 1-3.
001650***************************************************************
001660 1000-ADD-ORDER-REQUEST.
001665     IF EXC-TRACE-SWITCH-ON
001666         MOVE EXC3N-RIC-CODE TO WS-TRACE-TEXT
001667         DISPLAY WS-TRACE-LINE
001668     END-IF.
001670     PERFORM 9000-FIND-OR-ADD-RIC-ENTRY.
001680     IF EXC3-TABLE-OVERFLOW
001690         GO TO 1000-EXIT
001700     END-IF.
001710     PERFORM 2100-ADD-TO-OPEN-BOOK.
001720     PERFORM 2200-FIND-BEST-MATCH.
001730     IF WS-A-MATCH-WAS-FOUND
001740         PERFORM 2300-POST-MATCH
001750         SET EXC3-MATCH-WAS-FOUND TO TRUE
001760         SET EXC3-NORMAL TO TRUE
001770     ELSE
001780         SET EXC3-MATCH-WAS-NOT-FOUND TO TRUE
001790         SET EXC3-NO-MATCH-FOUND TO TRUE
001800     END-IF.
001810 1000-EXIT.
001820     EXIT.
001830*
001840*    STEP 1 - APPEND THE NEW ORDER TO THE OPEN-ORDER QUEUE.
001850*
001860 2100-ADD-TO-OPEN-BOOK.
001870     ADD 1 TO EXC4-OPEN-COUNT (EXC4-RIC-NDX).
001880     SET EXC4-OPEN-NDX TO EXC4-OPEN-COUNT (EXC4-RIC-NDX).
001890     MOVE EXC3N-ORDER-PRICE
001900                     TO EXC4O-ORDER-PRICE (EXC4-RIC-NDX EXC4-OPEN-NDX).
001910     MOVE EXC3N-ORDER-QUANTITY
001920                  TO EXC4O-ORDER-QUANTITY (EXC4-RIC-NDX EXC4-OPEN-NDX).
001930     MOVE EXC3N-ORDER-TYPE
001940                      TO EXC4O-ORDER-TYPE (EXC4-RIC-NDX EXC4-OPEN-NDX).
001950     MOVE EXC3N-USER-ID
001960                         TO EXC4O-USER-ID (EXC4-RIC-NDX EXC4-OPEN-NDX).
001970     MOVE EXC3N-UNIQUE-ID
001980                       TO EXC4O-UNIQUE-ID (EXC4-RIC-NDX EXC4-OPEN-NDX).
001990     MOVE EXC4-OPEN-COUNT (EXC4-RIC-NDX) TO WS-NEW-ORDER-NDX.
002000*
002010*    STEP 2 - SCAN OPPOSITE-SIDE CANDIDATES.  BUSINESS RULE 1 IS
002020*    CHECKED IN A FULL PASS BEFORE ANY PRICE COMPARISON IS MADE,
002030*    SINCE ONE BAD CANDIDATE FAILS THE WHOLE ATTEMPT.
002040*
002050 2200-FIND-BEST-MATCH.
002060     SET WS-QTY-INVARIANT-OK TO TRUE.
002070     MOVE 'N' TO WS-MATCH-SWITCH.
002080     MOVE ZERO TO WS-CANDIDATE-COUNT.
002090     MOVE EXC3N-ORDER-PRICE TO WS-RUNNING-LAST-PRICE.
002100     IF EXC3N-ORDER-TYPE = 'BUY '
002110         MOVE 'SELL' TO WS-CANDIDATE-TYPE
002120     ELSE
002130         MOVE 'BUY ' TO WS-CANDIDATE-TYPE
002140     END-IF.
002150     PERFORM 2205-CHECK-CANDIDATE-QTY
002160         VARYING EXC4-OPEN-NDX FROM 1 BY 1
002170             UNTIL EXC4-OPEN-NDX > EXC4-OPEN-COUNT (EXC4-RIC-NDX).
002260     IF WS-QTY-INVARIANT-OK AND WS-CANDIDATE-COUNT > ZERO
002270         PERFORM 2210-SCAN-CANDIDATE
002280             VARYING EXC4-OPEN-NDX FROM 1 BY 1
002290             UNTIL EXC4-OPEN-NDX > EXC4-OPEN-COUNT (EXC4-RIC-NDX)
002300     END-IF.
002310*
002315*    BUSINESS RULE 1 - CHECK ONE OPPOSITE-SIDE CANDIDATE.  A
002316*    SINGLE BAD CANDIDATE ANYWHERE IN THE BOOK FAILS THE WHOLE
002317*    MATCH ATTEMPT, SO THIS PARAGRAPH NEVER SHORT-CIRCUITS.
002318*
002319 2205-CHECK-CANDIDATE-QTY.
002320     IF EXC4O-ORDER-TYPE (EXC4-RIC-NDX EXC4-OPEN-NDX)
002325             = WS-CANDIDATE-TYPE
002330         ADD 1 TO WS-CANDIDATE-COUNT
002335         IF (EXC4O-ORDER-QUANTITY (EXC4-RIC-NDX EXC4-OPEN-NDX)
002340                 + EXC3N-ORDER-QUANTITY) NOT = ZERO
002345             SET WS-QTY-INVARIANT-BAD TO TRUE
002350         END-IF
002355     END-IF.
002360*
002365*    BUSINESS RULE 2 - THE COMPARISON IS DELIBERATELY "<=" / ">="
002370*    RATHER THAN A STRICT "<" / ">", SO A LATER CANDIDATE AT AN
002375*    EQUAL PRICE OVERWRITES AN EARLIER ONE.  DO NOT "FIX" THIS -
002380*    IT MATCHES THE DOCUMENTED RUNTIME BEHAVIOR OF THE SOURCE
002385*    SERVICE, NOT THE "EARLIEST WINS" INTENT IN ITS COMMENTS.
002390*
002395 2210-SCAN-CANDIDATE.
002396     IF EXC4O-ORDER-TYPE (EXC4-RIC-NDX EXC4-OPEN-NDX)
002400             = WS-CANDIDATE-TYPE
002410         IF EXC3N-ORDER-TYPE = 'BUY '
002420             IF EXC4O-ORDER-PRICE (EXC4-RIC-NDX EXC4-OPEN-NDX)
002430                     <= WS-RUNNING-LAST-PRICE
002440                 MOVE EXC4O-ORDER-PRICE (EXC4-RIC-NDX EXC4-OPEN-NDX)
002450                                          TO WS-RUNNING-LAST-PRICE
002460                 MOVE EXC4-OPEN-NDX TO WS-BEST-MATCH-NDX
002470                 MOVE 'Y' TO WS-MATCH-SWITCH
002480             END-IF
002490         ELSE
002500             IF EXC4O-ORDER-PRICE (EXC4-RIC-NDX EXC4-OPEN-NDX)
002510                     >= WS-RUNNING-LAST-PRICE
002520                 MOVE EXC4O-ORDER-PRICE (EXC4-RIC-NDX EXC4-OPEN-NDX)
002530                                          TO WS-RUNNING-LAST-PRICE
002540                 MOVE EXC4-OPEN-NDX TO WS-BEST-MATCH-NDX
002550                 MOVE 'Y' TO WS-MATCH-SWITCH
002560             END-IF
002570         END-IF
002580     END-IF.
002590*
002600*    STEP 2C - RECORD THE TRADE AND REMOVE BOTH ORDERS FROM THE
002610*    OPEN BOOK.  BUSINESS RULE 3 - THE EXECUTION PRICE COMES
002620*    FROM THE NEW ORDER (EXC3N-...), NEVER FROM THE RESTING
002630*    CANDIDATE, SO THE ACCUMULATORS BELOW ARE BUILT FROM THE NEW
002640*    ORDER'S FIELDS.
002650*
002660 2300-POST-MATCH.
002670     ADD 1 TO EXC4-EXEC-COUNT (EXC4-RIC-NDX).
002680     SET EXC4-EXEC-NDX TO EXC4-EXEC-COUNT (EXC4-RIC-NDX).
002690     MOVE EXC4O-ORDER-PRICE (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002700             TO EXC4XB-ORDER-PRICE (EXC4-RIC-NDX EXC4-EXEC-NDX).
002710     MOVE EXC4O-ORDER-QUANTITY (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002720             TO EXC4XB-ORDER-QUANTITY (EXC4-RIC-NDX EXC4-EXEC-NDX).
002730     MOVE EXC4O-ORDER-TYPE (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002740             TO EXC4XB-ORDER-TYPE (EXC4-RIC-NDX EXC4-EXEC-NDX).
002750     MOVE EXC4O-USER-ID (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002760             TO EXC4XB-USER-ID (EXC4-RIC-NDX EXC4-EXEC-NDX).
002770     MOVE EXC4O-UNIQUE-ID (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002780             TO EXC4XB-UNIQUE-ID (EXC4-RIC-NDX EXC4-EXEC-NDX).
002790     MOVE EXC3N-ORDER-PRICE
002800             TO EXC4XS-ORDER-PRICE (EXC4-RIC-NDX EXC4-EXEC-NDX).
002810     MOVE EXC3N-ORDER-QUANTITY
002820             TO EXC4XS-ORDER-QUANTITY (EXC4-RIC-NDX EXC4-EXEC-NDX).
002830     MOVE EXC3N-ORDER-TYPE
002840             TO EXC4XS-ORDER-TYPE (EXC4-RIC-NDX EXC4-EXEC-NDX).
002850     MOVE EXC3N-USER-ID
002860             TO EXC4XS-USER-ID (EXC4-RIC-NDX EXC4-EXEC-NDX).
002870     MOVE EXC3N-UNIQUE-ID
002880             TO EXC4XS-UNIQUE-ID (EXC4-RIC-NDX EXC4-EXEC-NDX).
002890     MOVE EXC4O-ORDER-PRICE (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002900                                          TO EXC3BB-ORDER-PRICE.
002910     MOVE EXC4O-ORDER-QUANTITY (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002920                                          TO EXC3BB-ORDER-QUANTITY.
002930     MOVE EXC4O-ORDER-TYPE (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002940                                          TO EXC3BB-ORDER-TYPE.
002950     MOVE EXC4O-USER-ID (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002960                                          TO EXC3BB-USER-ID.
002970     MOVE EXC4O-UNIQUE-ID (EXC4-RIC-NDX WS-BEST-MATCH-NDX)
002980                                          TO EXC3BB-UNIQUE-ID.
002990     MOVE EXC4-RIC-CODE (EXC4-RIC-NDX)   TO EXC3BB-RIC-CODE
003000                                             EXC3SS-RIC-CODE.
003010     MOVE EXC3N-ORDER-PRICE              TO EXC3SS-ORDER-PRICE.
003020     MOVE EXC3N-ORDER-QUANTITY           TO EXC3SS-ORDER-QUANTITY.
003030     MOVE EXC3N-ORDER-TYPE               TO EXC3SS-ORDER-TYPE.
003040     MOVE EXC3N-USER-ID                  TO EXC3SS-USER-ID.
003050     MOVE EXC3N-UNIQUE-ID                TO EXC3SS-UNIQUE-ID.
003060*
003070*    BUSINESS RULE 4 - RUNNING ACCUMULATORS FOR THE AVERAGE
003080*    EXECUTION PRICE, BUILT FROM THE NEW ORDER'S PRICE/QUANTITY.
003090*
003095     IF EXC3N-ORDER-QUANTITY < ZERO
003096         COMPUTE WS-ABS-QUANTITY = EXC3N-ORDER-QUANTITY * -1
003097     ELSE
003098         MOVE EXC3N-ORDER-QUANTITY TO WS-ABS-QUANTITY
003099     END-IF.
003100     COMPUTE EXC4-TOTAL-AMOUNT (EXC4-RIC-NDX) =
003110             EXC4-TOTAL-AMOUNT (EXC4-RIC-NDX)
003120             + (EXC3N-ORDER-PRICE * WS-ABS-QUANTITY).
003130     COMPUTE EXC4-TOTAL-QUANTITY (EXC4-RIC-NDX) =
003140             EXC4-TOTAL-QUANTITY (EXC4-RIC-NDX)
003150             + WS-ABS-QUANTITY.
003160*
003170*    REMOVE THE NEW ORDER FIRST (IT IS ALWAYS THE LAST SLOT IN
003180*    THE OPEN BOOK SINCE 2100-ADD-TO-OPEN-BOOK JUST APPENDED IT)
003190*    THEN REMOVE THE MATCHED CANDIDATE.
003200*
003210     SUBTRACT 1 FROM EXC4-OPEN-COUNT (EXC4-RIC-NDX).
003220     PERFORM 2400-REMOVE-OPEN-ENTRY.
003230*
003240*    HELPER - CLOSE THE GAP LEFT BY WS-BEST-MATCH-NDX.
003250*
003260 2400-REMOVE-OPEN-ENTRY.
003270     PERFORM 2410-SHIFT-OPEN-ENTRY
003280         VARYING EXC4-OPEN-NDX FROM WS-BEST-MATCH-NDX BY 1
003285             UNTIL EXC4-OPEN-NDX >= EXC4-OPEN-COUNT (EXC4-RIC-NDX).
003320     SUBTRACT 1 FROM EXC4-OPEN-COUNT (EXC4-RIC-NDX).
003325*
003330 2410-SHIFT-OPEN-ENTRY.
003332     MOVE EXC4-OPEN-BOOK (EXC4-RIC-NDX EXC4-OPEN-NDX + 1)
003334             TO EXC4-OPEN-BOOK (EXC4-RIC-NDX EXC4-OPEN-NDX).
003336*
003345***************************************************************
003346*    FUNCTIONS RC/RE - LET THE CALLER WALK THE LIST OF RICS
003347*    SEEN THIS RUN WITHOUT REACHING INTO OUR TABLE DIRECTLY.
003348***************************************************************
003380 3000-GET-RIC-COUNT.
003390     MOVE EXC4-RIC-COUNT TO EXC3-COUNT-RETURNED.
003400*
003410 3100-GET-RIC-ENTRY.
003420     IF EXC3-INDEX-SELECT > ZERO
003430             AND EXC3-INDEX-SELECT NOT > EXC4-RIC-COUNT
003440         MOVE EXC4-RIC-CODE (EXC3-INDEX-SELECT) TO EXC3-RIC-SELECT
003450     ELSE
003460         SET EXC3-RIC-NOT-FOUND TO TRUE
003470     END-IF.
003480*
003490***************************************************************
003500*    FUNCTIONS OC/OE - OPEN-ORDER BOOK LISTING FOR ONE RIC.
003510*    IMPLEMENTS BATCH FLOW STEP 3, FIRST BULLET.
003520***************************************************************
003530 3200-GET-OPEN-COUNT.
003540     PERFORM 9100-LOOKUP-RIC-ENTRY.
003550     IF WS-RIC-WAS-FOUND
003560         MOVE EXC4-OPEN-COUNT (EXC4-RIC-NDX) TO EXC3-COUNT-RETURNED
003570     END-IF.
003580*
003590 3210-GET-OPEN-ENTRY.
003600     PERFORM 9100-LOOKUP-RIC-ENTRY.
003610     IF WS-RIC-WAS-FOUND
003620         IF EXC3-INDEX-SELECT > ZERO
003630                 AND EXC3-INDEX-SELECT
003640                         NOT > EXC4-OPEN-COUNT (EXC4-RIC-NDX)
003650             MOVE EXC4-RIC-CODE (EXC4-RIC-NDX) TO EXC3L-RIC-CODE
003660             MOVE EXC4O-ORDER-PRICE
003670                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
003680                             TO EXC3L-ORDER-PRICE
003690             MOVE EXC4O-ORDER-QUANTITY
003700                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
003710                             TO EXC3L-ORDER-QUANTITY
003720             MOVE EXC4O-ORDER-TYPE
003730                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
003740                             TO EXC3L-ORDER-TYPE
003750             MOVE EXC4O-USER-ID
003760                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
003770                             TO EXC3L-USER-ID
003780             MOVE EXC4O-UNIQUE-ID
003790                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
003800                             TO EXC3L-UNIQUE-ID
003810         ELSE
003820             SET EXC3-RIC-NOT-FOUND TO TRUE
003830         END-IF
003840     END-IF.
003850*
003860***************************************************************
003870*    FUNCTIONS XC/XE - EXECUTED-ORDER LISTING FOR ONE RIC.
003880*    ONLY THE NEW-ORDER HALF (EXC4-EXEC-SELL) IS RETURNED, PER
003890*    BATCH FLOW STEP 3, SECOND BULLET.
003900***************************************************************
003910 3300-GET-EXEC-COUNT.
003920     PERFORM 9100-LOOKUP-RIC-ENTRY.
003930     IF WS-RIC-WAS-FOUND
003940         MOVE EXC4-EXEC-COUNT (EXC4-RIC-NDX) TO EXC3-COUNT-RETURNED
003950     END-IF.
003960*
003970 3310-GET-EXEC-ENTRY.
003980     PERFORM 9100-LOOKUP-RIC-ENTRY.
003990     IF WS-RIC-WAS-FOUND
004000         IF EXC3-INDEX-SELECT > ZERO
004010                 AND EXC3-INDEX-SELECT
004020                         NOT > EXC4-EXEC-COUNT (EXC4-RIC-NDX)
004030             MOVE EXC4-RIC-CODE (EXC4-RIC-NDX) TO EXC3L-RIC-CODE
004040             MOVE EXC4XS-ORDER-PRICE
004050                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
004060                             TO EXC3L-ORDER-PRICE
004070             MOVE EXC4XS-ORDER-QUANTITY
004080                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
004090                             TO EXC3L-ORDER-QUANTITY
004100             MOVE EXC4XS-ORDER-TYPE
004110                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
004120                             TO EXC3L-ORDER-TYPE
004130             MOVE EXC4XS-USER-ID
004140                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
004150                             TO EXC3L-USER-ID
004160             MOVE EXC4XS-UNIQUE-ID
004170                     (EXC4-RIC-NDX EXC3-INDEX-SELECT)
004180                             TO EXC3L-UNIQUE-ID
004190         ELSE
004200             SET EXC3-RIC-NOT-FOUND TO TRUE
004210         END-IF
004220     END-IF.
004230*
004240***************************************************************
004250*    FUNCTION AP - QUANTITY-WEIGHTED AVERAGE EXECUTION PRICE.
004260*    BUSINESS RULE 4.  A RIC WITH NO TRADES YET IS A
004270*    PRECONDITION FAILURE, NOT A ZERO AVERAGE.
004280***************************************************************
004290 3400-GET-AVERAGE-PRICE.
004300     PERFORM 9100-LOOKUP-RIC-ENTRY.
004310     IF WS-RIC-WAS-FOUND
004320         IF EXC4-EXEC-COUNT (EXC4-RIC-NDX) = ZERO
004330             SET EXC3-NO-TRADES-FOR-RIC TO TRUE
004340         ELSE
004350             COMPUTE EXC3-AVERAGE-PRICE ROUNDED =
004360                     EXC4-TOTAL-AMOUNT (EXC4-RIC-NDX)
004370                     / EXC4-TOTAL-QUANTITY (EXC4-RIC-NDX)
004380         END-IF
004390     END-IF.
004400*
004410***************************************************************
004420*    HELPER PARAGRAPHS
004430***************************************************************
004440 9000-FIND-OR-ADD-RIC-ENTRY.
004450     MOVE 'N' TO WS-RIC-FOUND-SWITCH.
004455     SET EXC4-RIC-NDX TO 1.
004458     SEARCH EXC4-RIC-ENTRY
004462         AT END
004464             CONTINUE
004466         WHEN EXC4-RIC-CODE (EXC4-RIC-NDX) = EXC3N-RIC-CODE
004468             SET WS-RIC-WAS-FOUND TO TRUE
004469     END-SEARCH.
004520     IF WS-RIC-WAS-FOUND
004525         CONTINUE
004540     ELSE
004550         IF EXC4-RIC-COUNT >= 30
004560             SET EXC3-TABLE-OVERFLOW TO TRUE
004570         ELSE
004580             ADD 1 TO EXC4-RIC-COUNT
004590             SET EXC4-RIC-NDX TO EXC4-RIC-COUNT
004600             MOVE EXC3N-RIC-CODE TO EXC4-RIC-CODE (EXC4-RIC-NDX)
004610             MOVE ZERO TO EXC4-OPEN-COUNT (EXC4-RIC-NDX)
004620             MOVE ZERO TO EXC4-EXEC-COUNT (EXC4-RIC-NDX)
004630             MOVE ZERO TO EXC4-TOTAL-AMOUNT (EXC4-RIC-NDX)
004640             MOVE ZERO TO EXC4-TOTAL-QUANTITY (EXC4-RIC-NDX)
004650         END-IF
004660     END-IF.
004670*
004680*    READ-ONLY LOOKUP USED BY THE REPORTING FUNCTIONS - DOES NOT
004690*    CREATE A NEW RIC ENTRY WHEN THE RIC IS UNKNOWN.
004700*
004710 9100-LOOKUP-RIC-ENTRY.
004720     MOVE 'N' TO WS-RIC-FOUND-SWITCH.
004725     SET EXC4-RIC-NDX TO 1.
004730     SEARCH EXC4-RIC-ENTRY
004740         AT END
004745             CONTINUE
004750         WHEN EXC4-RIC-CODE (EXC4-RIC-NDX) = EXC3-RIC-SELECT
004760             SET WS-RIC-WAS-FOUND TO TRUE
004780     END-SEARCH.
004790     IF WS-RIC-WAS-FOUND
004800         CONTINUE
004810     ELSE
004820         SET EXC3-RIC-NOT-FOUND TO TRUE
004830     END-IF.
