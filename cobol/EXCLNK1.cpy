000010*--------------------------------------------------------------*
000020*                                                                *
000030*               @BANNER_START@                                  *
000040*      exclnk1.cpy                                              *
000050*      Exchange Order Matching subsystem                        *
000060*                                                                *
000070* Commarea passed from EXCHDRV to EXCHENG on every CALL.  This  *
000080* copybook plays the role NACCCRUD plays for NACT02: it carries *
000090* a function code that tells the engine which service to        *
000100* perform, plus the request/response areas for each service.    *
000110*               @BANNER_END@                                    *
000120*                                                                *
000130*--------------------------------------------------------------*
000140*
000150* CHANGE ACTIVITY:
000160*    1989-02-11 RPH  TKT#EX-0114  ORIGINAL - FUNCTIONS AO/NM ONLY.
000170*    1989-04-22 RPH  TKT#EX-0142  ADDED THE REPORTING FUNCTIONS
000180*                     (RC/RE/OC/OE/XC/XE/AP) SO EXCHDRV CAN DRIVE
000190*                     THE END-OF-RUN LISTINGS WITHOUT REACHING
000200*                     INTO THE ENGINE'S OWN WORKING STORAGE.
000210*
000220    05  EXC3-FUNCTION-CODE            PIC X(02).
000230        88  EXC3-FN-ADD-ORDER                 VALUE 'AO'.
000240        88  EXC3-FN-GET-RIC-COUNT             VALUE 'RC'.
000250        88  EXC3-FN-GET-RIC-ENTRY             VALUE 'RE'.
000260        88  EXC3-FN-GET-OPEN-COUNT            VALUE 'OC'.
000270        88  EXC3-FN-GET-OPEN-ENTRY            VALUE 'OE'.
000280        88  EXC3-FN-GET-EXEC-COUNT            VALUE 'XC'.
000290        88  EXC3-FN-GET-EXEC-ENTRY            VALUE 'XE'.
000300        88  EXC3-FN-GET-AVERAGE-PRICE         VALUE 'AP'.
000310*
000320*    RETURN-CODE FOLLOWS THE SHOP'S USUAL 00/04/08/12/16 SCALE
000330*    RATHER THAN A RAISED-AND-CAUGHT EXCEPTION MECHANISM, SINCE
000340*    THIS SUBSYSTEM HAS NO SUCH MECHANISM TO RAISE OR CATCH.
000350*
000360    05  EXC3-RETURN-CODE              PIC 9(02) COMP.
000370        88  EXC3-NORMAL                       VALUE 00.
000380        88  EXC3-NO-MATCH-FOUND               VALUE 04.
000390        88  EXC3-NO-TRADES-FOR-RIC            VALUE 08.
000400        88  EXC3-TABLE-OVERFLOW               VALUE 12.
000410        88  EXC3-RIC-NOT-FOUND                VALUE 16.
000420    05  EXC3-MATCH-FOUND-SWITCH       PIC X(01).
000430        88  EXC3-MATCH-WAS-FOUND              VALUE 'Y'.
000440        88  EXC3-MATCH-WAS-NOT-FOUND          VALUE 'N'.
000450*
000460*    SELECTORS USED BY THE REPORTING FUNCTIONS.
000470*
000480    05  EXC3-RIC-SELECT               PIC X(12).
000490    05  EXC3-INDEX-SELECT             PIC 9(05) COMP.
000500    05  EXC3-COUNT-RETURNED           PIC 9(05) COMP.
000510    05  EXC3-AVERAGE-PRICE            PIC S9(7)V9(4) COMP-3.
000520*
000530*    EXC3-NEW-ORDER IS SET BY THE CALLER BEFORE FUNCTION AO.
000540*
000550    05  EXC3-NEW-ORDER.
000560        10  EXC3N-RIC-CODE            PIC X(12).
000570        10  EXC3N-ORDER-PRICE         PIC S9(7)V9(4).
000580        10  EXC3N-ORDER-QUANTITY      PIC S9(9).
000590        10  EXC3N-ORDER-TYPE          PIC X(4).
000600        10  EXC3N-USER-ID             PIC X(10).
000610        10  EXC3N-UNIQUE-ID           PIC X(36).
000620*
000630*    EXC3-MATCHED-TRADE IS SET BY FUNCTION AO WHEN A MATCH IS
000640*    FOUND (EXC3-MATCH-WAS-FOUND); LAYOUT MATCHES EXCTRD1.
000650*
000660    05  EXC3-MATCHED-TRADE.
000670        10  EXC3-MATCHED-BUY-ORDER.
000680            15  EXC3BB-RIC-CODE       PIC X(12).
000690            15  EXC3BB-ORDER-PRICE    PIC S9(7)V9(4).
000700            15  EXC3BB-ORDER-QUANTITY PIC S9(9).
000710            15  EXC3BB-ORDER-TYPE     PIC X(4).
000720            15  EXC3BB-USER-ID        PIC X(10).
000730            15  EXC3BB-UNIQUE-ID      PIC X(36).
000740        10  EXC3-MATCHED-SELL-ORDER.
000750            15  EXC3SS-RIC-CODE       PIC X(12).
000760            15  EXC3SS-ORDER-PRICE    PIC S9(7)V9(4).
000770            15  EXC3SS-ORDER-QUANTITY PIC S9(9).
000780            15  EXC3SS-ORDER-TYPE     PIC X(4).
000790            15  EXC3SS-USER-ID        PIC X(10).
000800            15  EXC3SS-UNIQUE-ID      PIC X(36).
000805    05  EXC3-MATCHED-TRADE-FLAT REDEFINES EXC3-MATCHED-TRADE
000806                                  PIC X(164).
000810*
000820*    EXC3-LISTED-ORDER IS SET BY FUNCTIONS OE/XE (ONE ROW PER
000830*    CALL, SELECTED BY EXC3-RIC-SELECT/EXC3-INDEX-SELECT).  FOR
000840*    XE THIS IS THE NEW-ORDER HALF OF THE EXECUTED-ORDER ENTRY,
000850*    PER THE SHOP'S OWN "NEW-ORDER HALF ONLY" CONVENTION.
000860*
000870    05  EXC3-LISTED-ORDER.
000880        10  EXC3L-RIC-CODE            PIC X(12).
000890        10  EXC3L-ORDER-PRICE         PIC S9(7)V9(4).
000900        10  EXC3L-ORDER-QUANTITY      PIC S9(9).
000910        10  EXC3L-ORDER-TYPE          PIC X(4).
000920        10  EXC3L-USER-ID             PIC X(10).
000930        10  EXC3L-UNIQUE-ID           PIC X(36).
000940    05  FILLER                        PIC X(20).
