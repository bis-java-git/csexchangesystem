000010*--------------------------------------------------------------*
000020*                                                                *
000030*               @BANNER_START@                                  *
000040*      excord1.cpy                                              *
000050*      Exchange Order Matching subsystem                        *
000060*                                                                *
000070* Order record layout, shared by EXCHDRV and EXCHENG and by     *
000080* the trade record copybook EXCTRD1.                            *
000090*               @BANNER_END@                                    *
000100*                                                                *
000110*--------------------------------------------------------------*
000120*
000130* This is the external, on-disk shape of one incoming buy or
000140* sell order.  It is used both as the ORDER-IN/OPNBKOUT record
000150* layout in EXCHDRV (line sequential text files, one order per
000160* line) and as the working copy EXCHDRV builds to pass a new
000170* order to EXCHENG in EXC3-NEW-ORDER of EXCLNK1.
000180*
000190* CHANGE ACTIVITY:
000200*    1989-02-11 RPH  TKT#EX-0114  ORIGINAL - NEW ORDER RECORD FOR
000210*                     THE EXCHANGE ORDER-MATCHING SUBSYSTEM.
000220*    1989-03-04 RPH  TKT#EX-0130  ADDED TICKET-NUMBER REDEFINES OF
000230*                     THE UNIQUE-ID FIELD SO ORDER ENTRY CAN
000240*                     ASSIGN A SEQUENTIAL TICKET INSTEAD OF THE
000250*                     RANDOM UUID FIRST PROPOSED FOR THIS FIELD.
000260*
000270    05  EXC1-RIC-CODE                 PIC X(12).
000280*
000290*    ORDER PRICE IS CARRIED AS DISPLAY ON THE EXTERNAL RECORD
000300*    SINCE THE FILE IT LIVES IN IS LINE SEQUENTIAL TEXT; EXCHENG
000310*    REPACKS IT TO COMP-3 ON ITS OWN BOOK TABLE (SEE EXCBOK1) FOR
000320*    THE ARITHMETIC IN THE MATCHING AND AVERAGING PARAGRAPHS.
000330*
000340    05  EXC1-ORDER-PRICE              PIC S9(7)V9(4).
000350*
000360*    POSITIVE = BUY-SIDE QUANTITY, NEGATIVE = SELL-SIDE QUANTITY.
000370*
000380    05  EXC1-ORDER-QUANTITY           PIC S9(9).
000390    05  EXC1-ORDER-TYPE               PIC X(4).
000400        88  EXC1-TYPE-IS-BUY                  VALUE 'BUY '.
000410        88  EXC1-TYPE-IS-SELL                 VALUE 'SELL'.
000420    05  EXC1-USER-ID                  PIC X(10).
000430*
000440*    UNIQUE-ID IS A SEQUENTIAL TICKET NUMBER FORMATTED AS TEXT,
000450*    ASSIGNED AT ORDER-ENTRY TIME.  A RANDOM UUID WAS FIRST
000460*    PROPOSED FOR THIS FIELD; THIS SHOP DOES NOT HAVE A UUID
000470*    SERVICE SO A SHOP TICKET NUMBER IS USED INSTEAD (SEE THE
000480*    REDEFINES BELOW).
000490*
000500    05  EXC1-UNIQUE-ID                PIC X(36).
000510    05  EXC1-UNIQUE-ID-TICKET REDEFINES EXC1-UNIQUE-ID.
000520        10  EXC1-TICKET-PREFIX        PIC X(04).
000530        10  EXC1-TICKET-DATE.
000540            15  EXC1-TICKET-CCYY      PIC 9(04).
000550            15  EXC1-TICKET-MM        PIC 9(02).
000560            15  EXC1-TICKET-DD        PIC 9(02).
000570        10  EXC1-TICKET-SEQ           PIC 9(09).
000580        10  FILLER                    PIC X(15).
000590    05  FILLER                        PIC X(18).
