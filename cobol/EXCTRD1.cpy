000010*--------------------------------------------------------------*
000020*                                                                *
000030*               @BANNER_START@                                  *
000040*      exctrd1.cpy                                              *
000050*      Exchange Order Matching subsystem                        *
000060*                                                                *
000070* Executed trade record: one entry in a RIC's executed-order    *
000080* queue, and the layout written to EXORDOUT.                    *
000090*               @BANNER_END@                                    *
000100*                                                                *
000110*--------------------------------------------------------------*
000120*
000130* Field naming note:
000140* EXC2-BUY-ORDER always holds the order that was RESTING on the
000150* open book and got matched, regardless of whether that resting
000160* order's own type is BUY or SELL.  EXC2-SELL-ORDER always holds
000170* the NEW INCOMING order that triggered the match, regardless of
000180* its own type.  The execution price and the "executed order"
000190* reported to the caller are always taken from EXC2-SELL-ORDER,
000200* never from EXC2-BUY-ORDER -- see EXCHENG paragraph
000210* 3400-GET-AVERAGE-PRICE.  This looks backwards but it is the
000220* documented, deliberate behavior of this subsystem and must
000230* not be "corrected."
000240*
000250* CHANGE ACTIVITY:
000260*    1989-02-11 RPH  TKT#EX-0114  ORIGINAL.
000270*
000280    05  EXC2-BUY-ORDER.
000290        10  EXC2B-RIC-CODE            PIC X(12).
000300        10  EXC2B-ORDER-PRICE         PIC S9(7)V9(4).
000310        10  EXC2B-ORDER-QUANTITY      PIC S9(9).
000320        10  EXC2B-ORDER-TYPE          PIC X(4).
000330        10  EXC2B-USER-ID             PIC X(10).
000340        10  EXC2B-UNIQUE-ID           PIC X(36).
000350    05  EXC2-SELL-ORDER.
000360        10  EXC2S-RIC-CODE            PIC X(12).
000370        10  EXC2S-ORDER-PRICE         PIC S9(7)V9(4).
000380        10  EXC2S-ORDER-QUANTITY      PIC S9(9).
000390        10  EXC2S-ORDER-TYPE          PIC X(4).
000400        10  EXC2S-USER-ID             PIC X(10).
000410        10  EXC2S-UNIQUE-ID           PIC X(36).
000415    05  EXC2-TRADE-KEY REDEFINES EXC2-SELL-ORDER
000416                                  PIC X(82).
000420    05  FILLER                        PIC X(20).
